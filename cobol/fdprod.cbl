000100*-----------------------------------------------------------------
000200*    FDPROD.CBL
000300*    Catalog extract - one PRODUCT record per line, loaded once at
000400*    start of run into WS-PRODUCT-TABLE (see WSPROD01.CBL).  Money
000500*    fields are plain zoned DISPLAY, same as every other signed
000600*    field in the shop's copybooks.
000700*-----------------------------------------------------------------
000800 FD  PRODUCT-FILE
000900     LABEL RECORDS ARE OMITTED.
001000 01  PRODUCT-RECORD.
001100     05  PROD-ID                   PIC X(04).
001200     05  PROD-NAME                 PIC X(20).
001300     05  PROD-PRICE                PIC S9(5)V99.
001400     05  PROD-DISCOUNT-TYPE        PIC X(01).
001500     05  PROD-DISCOUNT-VALUE       PIC S9(3)V99.
001600     05  FILLER                    PIC X(01).
