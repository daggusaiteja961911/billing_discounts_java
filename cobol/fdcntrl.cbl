000100*-----------------------------------------------------------------
000200*    FDCNTRL.CBL
000300*    Run-parameter record: which column the receipt is sorted on.
000400*    Spaces in CONTROL-SORT-CRITERION defaults the run to NAME,
000500*    same as an operator leaving the field blank on the old menu.
000600*-----------------------------------------------------------------
000700 FD  CONTROL-FILE
000800     LABEL RECORDS ARE OMITTED.
000900 01  CONTROL-RECORD.
001000     05  CONTROL-SORT-CRITERION    PIC X(08).
001100         88  SORT-BY-NAME          VALUE "NAME".
001200         88  SORT-BY-QUANTITY      VALUE "QUANTITY".
001300         88  SORT-BY-PRICE         VALUE "PRICE".
001400         88  SORT-CRITERION-DEFAULT VALUE SPACES.
001500     05  FILLER                    PIC X(10).
