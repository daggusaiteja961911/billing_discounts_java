000100*-----------------------------------------------------------------
000200*    FDTOTAL.CBL
000300*    Single control-total record for one billing run.  Written
000400*    once by BILLING-RUN after the cart-level discount is worked
000500*    out, read once by RECEIPT-PRINT before the summary block.
000600*-----------------------------------------------------------------
000700 FD  CART-TOTALS-FILE
000800     LABEL RECORDS ARE OMITTED.
000900 01  CART-TOTALS-RECORD.
001000     05  CT-SUBTOTAL-TOTAL         PIC S9(7)V99.
001100     05  CT-ITEM-DISCOUNT-TOTAL    PIC S9(7)V99.
001200     05  CT-CART-DISCOUNT          PIC S9(7)V99.
001300     05  CT-GRAND-TOTAL            PIC S9(7)V99.
001400     05  FILLER                    PIC X(01).
