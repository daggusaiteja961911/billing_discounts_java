000100*-----------------------------------------------------------------
000200*    SLCART.CBL
000300*    FILE-CONTROL entry for the CART-FILE (action replay log).
000400*-----------------------------------------------------------------
000500 SELECT CART-FILE ASSIGN TO "CARTFILE"
000600     ORGANIZATION IS LINE SEQUENTIAL.
