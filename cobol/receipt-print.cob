000100*-----------------------------------------------------------------
000200*    RECEIPT-PRINT
000300*
000400*    Sorts the priced cart lines BILLING-RUN staged on CART-
000500*    PRICED-FILE by the criterion named in the control file, and
000600*    prints the customer's receipt - header, one row per line
000700*    item, and the subtotal/cart-discount/total summary block.
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  RECEIPT-PRINT.
001100 AUTHOR.  R J HOLLOWAY.
001200 INSTALLATION.  RETAIL SYSTEMS - CHECKOUT PRICING.
001300 DATE-WRITTEN.  04/11/1987.
001400 DATE-COMPILED.
001500 SECURITY.  UNCLASSIFIED - INTERNAL RETAIL PRICING USE ONLY.
001600*
001700*-----------------------------------------------------------------
001800*    CHANGE LOG
001900*-----------------------------------------------------------------
002000*    04/11/87  RJH  REQ 0119  ORIGINAL PROGRAM - PRINTS ONE ROW
002100*                             PER CART LINE, ASCENDING BY NAME,
002200*                             FOLLOWED BY THE GRAND TOTAL.
002300*    06/02/88  DLP  REQ 0202  SUMMARY BLOCK NOW SHOWS THE CART-
002400*                             LEVEL DISCOUNT LINE WHEN ONE WAS
002500*                             TAKEN, TO MATCH BILLING-RUN'S NEW
002600*                             $100 BASKET DISCOUNT.
002700*    11/30/88  RJH  REQ 0241  DISCOUNT COLUMN ADDED TO THE DETAIL
002800*                             LINE (NONE / BOGO / PERCENTAGE TEXT)
002900*                             SO THE CUSTOMER CAN SEE WHY A LINE
003000*                             PRICED BELOW THE UNIT PRICE.
003100*    07/21/93  SWO  REQ 0456  RECEIPT CAN NOW BE SORTED BY
003200*                             QUANTITY OR BY FINAL PRICE INSTEAD
003300*                             OF ALWAYS BY NAME - CRITERION COMES
003400*                             IN ON THE NEW CONTROL FILE.
003500*    01/05/98  SWO  Y2K-0007  YEAR 2000 REVIEW - NO DATE FIELDS
003600*                             IN THIS PROGRAM.  FLAGGED COMPLETE,
003700*                             NO CHANGES REQUIRED.
004200*    05/17/01  JRT  REQ 0561  ITEM NAME COLUMN NOW SORTS ON THE
004300*                             FULL CATALOG NAME, NOT THE "..."-
004400*                             TRUNCATED RECEIPT TEXT, SO TWO
004500*                             DIFFERENT PRODUCTS TRUNCATED TO THE
004600*                             SAME TEXT NO LONGER TIE-SORT BY
004700*                             COINCIDENCE.
004800*    10/02/03  JRT  REQ 0602  DEFAULT THE SORT CRITERION TO NAME
004900*                             WHEN THE CONTROL FILE RECORD IS
005000*                             BLANK OR MISSING, INSTEAD OF ENDING
005100*                             THE RUN.
005200*-----------------------------------------------------------------
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  RETAIL-SYS.
005700 OBJECT-COMPUTER.  RETAIL-SYS.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON
006100            OFF STATUS IS WS-TRACE-SWITCH-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     COPY "SLPRICED.CBL".
006600     COPY "SLTOTAL.CBL".
006700     COPY "SLCNTRL.CBL".
006800     COPY "SLRCPT.CBL".
006900*
007000     SELECT WORK-FILE ASSIGN TO "CARTSORT"
007100         ORGANIZATION IS SEQUENTIAL.
007200*
007300     SELECT SORT-FILE ASSIGN TO "sort-file.tmp".
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800     COPY "FDPRICED.CBL".
007900     COPY "FDTOTAL.CBL".
008000     COPY "FDCNTRL.CBL".
008100     COPY "FDRCPT.CBL".
008200*
008300 FD  WORK-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 01  WORK-RECORD.
008600     05  WORK-FULL-NAME            PIC X(20).
008700     05  WORK-NAME                 PIC X(12).
008800     05  WORK-QTY                  PIC S9(5).
008900     05  WORK-UNIT-PRICE           PIC S9(5)V99.
009000     05  WORK-DISCOUNT-DESC        PIC X(10).
009100     05  WORK-FINAL-PRICE          PIC S9(7)V99.
009200*
009300 SD  SORT-FILE.
009400 01  SORT-RECORD.
009500     05  SORT-FULL-NAME            PIC X(20).
009600     05  SORT-NAME                 PIC X(12).
009700     05  SORT-QTY                  PIC S9(5).
009800     05  SORT-UNIT-PRICE           PIC S9(5)V99.
009900     05  SORT-DISCOUNT-DESC        PIC X(10).
010000     05  SORT-FINAL-PRICE          PIC S9(7)V99.
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 01  TITLE-LINE               PIC X(15) VALUE "--- RECEIPT ---".
010500*
010600 01  HEADING-1.
010700     05  FILLER                    PIC X(51) VALUE
010800         "Item         Qty   Unit Price   Discount   Subtotal".
010900*
011000 01  HEADING-2.
011100     05  FILLER                    PIC X(52) VALUE
011200         "----------------------------------------------------".
011300*
011400 01  DETAIL-1.
011500     05  D-ITEM                    PIC X(12).
011600     05  FILLER                    PIC X(02) VALUE SPACES.
011700     05  D-QTY                     PIC X(05).
011800     05  FILLER                    PIC X(03) VALUE SPACES.
011900     05  FILLER                    PIC X(01) VALUE "$".
012000     05  D-UNIT-PRICE              PIC X(11).
012100     05  FILLER                    PIC X(03) VALUE SPACES.
012200     05  D-DISCOUNT                PIC X(10).
012300     05  FILLER                    PIC X(03) VALUE SPACES.
012400     05  FILLER                    PIC X(01) VALUE "$".
012500     05  D-SUBTOTAL                PIC X(11).
012600*
012700 01  SUMMARY-SUBTOTAL-LINE.
012800     05  FILLER                    PIC X(10) VALUE "Subtotal: ".
012900     05  FILLER                    PIC X(01) VALUE "$".
013000     05  SM-SUBTOTAL-AMOUNT        PIC ZZZ,ZZ9.99.
013100*
013200 01  SUMMARY-DISCOUNT-LINE.
013300     05  FILLER                    PIC X(23) VALUE
013400         "Cart Discount: 10% (-$".
013500     05  SM-CART-DISCOUNT-AMOUNT   PIC ZZZ,ZZ9.99.
013600     05  FILLER                    PIC X(01) VALUE ")".
013700*
013800 01  SUMMARY-TOTAL-LINE.
013900     05  FILLER                    PIC X(07) VALUE "TOTAL: ".
014000     05  FILLER                    PIC X(01) VALUE "$".
014100     05  SM-GRAND-TOTAL-AMOUNT     PIC ZZZ,ZZ9.99.
014200*
014300 01  SUMMARY-CLOSE-LINE.
014400     05  FILLER                    PIC X(16) VALUE
014500         "----------------".
014600*
014700 01  W-END-OF-FILE                 PIC X.
014800     88  END-OF-FILE                VALUE "Y".
014900*
015000 77  WS-LINE-COUNT                 PIC 9(5)  COMP.
015100*
015200*    Qty, Unit Price and Subtotal print left-justified (REPORTS
015300*    column spec) instead of the usual right-justified zero-
015400*    suppressed numeric - each is edited, re-viewed as text by a
015500*    REDEFINES, then re-homed by a plain alphanumeric MOVE,
015600*    which left-justifies and space-pads on the right with no
015700*    special clause needed.
015800 01  WS-QTY-EDIT                   PIC ZZZZ9.
015900 01  WS-QTY-EDIT-X REDEFINES WS-QTY-EDIT
016000                                   PIC X(05).
016100 77  WS-QTY-LEFT                   PIC X(05).
016200*
016300 01  WS-PRICE-EDIT                 PIC ZZZZ9.99.
016400 01  WS-PRICE-EDIT-X REDEFINES WS-PRICE-EDIT
016500                                   PIC X(08).
016600 77  WS-PRICE-LEFT                 PIC X(09).
016700*
016800 01  WS-SUBTOT-EDIT                PIC ZZZZ9.99.
016900 01  WS-SUBTOT-EDIT-X REDEFINES WS-SUBTOT-EDIT
017000                                   PIC X(08).
017100 77  WS-SUBTOT-LEFT                PIC X(09).
017200*-----------------------------------------------------------------
017300*
017400 PROCEDURE DIVISION.
017500*
017600     PERFORM READ-CONTROL-FILE THRU READ-CONTROL-FILE-EXIT.
017700     PERFORM SORT-CART-PRICED-FILE
017800        THRU SORT-CART-PRICED-FILE-EXIT.
017900*
018000     OPEN I-O    WORK-FILE.
018100     OPEN INPUT  CART-TOTALS-FILE.
018200     OPEN OUTPUT RECEIPT-FILE.
018300*
018400     READ CART-TOTALS-FILE
018500         AT END
018600            MOVE ZERO TO CT-SUBTOTAL-TOTAL CT-ITEM-DISCOUNT-TOTAL
018700                         CT-CART-DISCOUNT CT-GRAND-TOTAL.
018800*
018900     MOVE ZERO TO WS-LINE-COUNT.
019000     MOVE "N"  TO W-END-OF-FILE.
019100*
019200     PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT.
019300*
019400     PERFORM READ-WORK-NEXT-RECORD.
019500     PERFORM READ-WORK-NEXT-RECORD UNTIL END-OF-FILE.
019600*
019700     PERFORM PRINT-SUMMARY-BLOCK THRU PRINT-SUMMARY-BLOCK-EXIT.
019800*
019900     CLOSE WORK-FILE.
020000     CLOSE CART-TOTALS-FILE.
020100     CLOSE RECEIPT-FILE.
020200*
020300     EXIT PROGRAM.
020400*
020500     STOP RUN.
020600*-----------------------------------------------------------------
020700*
020800*    THE CONTROL FILE CARRIES ONE RECORD - THE SORT CRITERION FOR
020900*    THIS RUN.  A MISSING OR BLANK RECORD DEFAULTS TO NAME
021000*    (REQ 0602), THE SAME DEFAULT THE OLD INTERACTIVE MENU GAVE AN
021100*    OPERATOR WHO LEFT THE PROMPT BLANK.
021200 READ-CONTROL-FILE.
021300*
021400     OPEN INPUT CONTROL-FILE.
021500     READ CONTROL-FILE
021600         AT END
021700            MOVE SPACES TO CONTROL-SORT-CRITERION.
021800     CLOSE CONTROL-FILE.
021900*
022000 READ-CONTROL-FILE-EXIT.
022100     EXIT.
022200*-----------------------------------------------------------------
022300*
022400*    SORT CRITERIA (REQ 0456) - NAME ASCENDING ON THE FULL CATALOG
022500*    NAME (REQ 0561), QUANTITY DESCENDING, PRICE DESCENDING ON THE
022600*    LINE'S FINAL PRICE.
022700 SORT-CART-PRICED-FILE.
022800*
022900     IF SORT-BY-QUANTITY
023000        SORT SORT-FILE
023100            ON DESCENDING KEY SORT-QTY
023200            USING CART-PRICED-FILE
023300            GIVING WORK-FILE
023400     ELSE
023500        IF SORT-BY-PRICE
023600           SORT SORT-FILE
023700               ON DESCENDING KEY SORT-FINAL-PRICE
023800               USING CART-PRICED-FILE
023900               GIVING WORK-FILE
024000        ELSE
024100           SORT SORT-FILE
024200               ON ASCENDING KEY SORT-FULL-NAME
024300               USING CART-PRICED-FILE
024400               GIVING WORK-FILE.
024500*
024600 SORT-CART-PRICED-FILE-EXIT.
024700     EXIT.
024800*-----------------------------------------------------------------
024900*
025000 PRINT-HEADINGS.
025100*
025200     MOVE TITLE-LINE TO RECEIPT-PRINT-RECORD.
025300     WRITE RECEIPT-PRINT-RECORD AFTER ADVANCING TOP-OF-FORM.
025400     MOVE HEADING-1  TO RECEIPT-PRINT-RECORD.
025500     WRITE RECEIPT-PRINT-RECORD AFTER ADVANCING 1.
025600     MOVE HEADING-2  TO RECEIPT-PRINT-RECORD.
025700     WRITE RECEIPT-PRINT-RECORD AFTER ADVANCING 1.
025800*
025900 PRINT-HEADINGS-EXIT.
026000     EXIT.
026100*-----------------------------------------------------------------
026200*
026300 READ-WORK-NEXT-RECORD.
026400*
026500     READ WORK-FILE
026600         AT END
026700            MOVE "Y" TO W-END-OF-FILE
026800         NOT AT END
026900            PERFORM PRINT-A-RECEIPT-LINE.
027000*-----------------------------------------------------------------
027100*
027200*    REPORTS COLUMN SPEC - ITEM IS ALREADY LEFT-JUSTIFIED AS AN
027300*    ALPHANUMERIC MOVE; QTY/UNIT PRICE/SUBTOTAL ARE EDITED NUMERIC
027400*    THEN RUN THROUGH THE JUSTIFIED-LEFT FIELDS ABOVE.
027500 PRINT-A-RECEIPT-LINE.
027600*
027700     MOVE WORK-NAME          TO D-ITEM.
027800*
027900     MOVE WORK-QTY           TO WS-QTY-EDIT.
028000     MOVE WS-QTY-EDIT-X      TO WS-QTY-LEFT.
028100     MOVE WS-QTY-LEFT        TO D-QTY.
028200*
028300     MOVE WORK-UNIT-PRICE    TO WS-PRICE-EDIT.
028400     MOVE WS-PRICE-EDIT-X    TO WS-PRICE-LEFT.
028500     MOVE WS-PRICE-LEFT      TO D-UNIT-PRICE.
028600*
028700     MOVE WORK-DISCOUNT-DESC TO D-DISCOUNT.
028800*
028900     MOVE WORK-FINAL-PRICE   TO WS-SUBTOT-EDIT.
029000     MOVE WS-SUBTOT-EDIT-X   TO WS-SUBTOT-LEFT.
029100     MOVE WS-SUBTOT-LEFT     TO D-SUBTOTAL.
029200*
029300     MOVE DETAIL-1 TO RECEIPT-PRINT-RECORD.
029400     WRITE RECEIPT-PRINT-RECORD AFTER ADVANCING 1.
029500     ADD 1 TO WS-LINE-COUNT.
029600*-----------------------------------------------------------------
029700*
029800*    SUMMARY BLOCK - SUBTOTAL ALWAYS PRINTS, THE CART DISCOUNT
029900*    LINE ONLY WHEN ONE WAS ACTUALLY TAKEN (REQ 0202).
030000 PRINT-SUMMARY-BLOCK.
030100*
030200     MOVE SPACES TO RECEIPT-PRINT-RECORD.
030300     WRITE RECEIPT-PRINT-RECORD AFTER ADVANCING 1.
030400*
030500     MOVE CT-SUBTOTAL-TOTAL TO SM-SUBTOTAL-AMOUNT.
030600     MOVE SUMMARY-SUBTOTAL-LINE TO RECEIPT-PRINT-RECORD.
030700     WRITE RECEIPT-PRINT-RECORD AFTER ADVANCING 1.
030800*
030900     IF CT-CART-DISCOUNT GREATER THAN ZERO
031000        MOVE CT-CART-DISCOUNT TO SM-CART-DISCOUNT-AMOUNT
031100        MOVE SUMMARY-DISCOUNT-LINE TO RECEIPT-PRINT-RECORD
031200        WRITE RECEIPT-PRINT-RECORD AFTER ADVANCING 1.
031300*
031400     MOVE CT-GRAND-TOTAL TO SM-GRAND-TOTAL-AMOUNT.
031500     MOVE SUMMARY-TOTAL-LINE TO RECEIPT-PRINT-RECORD.
031600     WRITE RECEIPT-PRINT-RECORD AFTER ADVANCING 1.
031700*
031800     MOVE SUMMARY-CLOSE-LINE TO RECEIPT-PRINT-RECORD.
031900     WRITE RECEIPT-PRINT-RECORD AFTER ADVANCING 1.
032000*
032100 PRINT-SUMMARY-BLOCK-EXIT.
032200     EXIT.
