000100*-----------------------------------------------------------------
000200*    FDPRICED.CBL
000300*    One priced/consolidated cart line, written by BILLING-RUN in
000400*    table order and re-read (after the SORT) by RECEIPT-PRINT.
000500*    CP-FULL-NAME carries the un-truncated catalog name so the
000600*    NAME sort key is never the already-truncated receipt text;
000700*    CP-NAME is the 12-byte column exactly as it prints.
000800*-----------------------------------------------------------------
000900 FD  CART-PRICED-FILE
001000     LABEL RECORDS ARE OMITTED.
001100 01  CART-PRICED-RECORD.
001200     05  CP-FULL-NAME              PIC X(20).
001300     05  CP-NAME                   PIC X(12).
001400     05  CP-QTY                    PIC S9(5).
001500     05  CP-UNIT-PRICE             PIC S9(5)V99.
001600     05  CP-DISCOUNT-DESC          PIC X(10).
001700     05  CP-FINAL-PRICE            PIC S9(7)V99.
001800     05  FILLER                    PIC X(01).
