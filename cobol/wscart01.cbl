000100*-----------------------------------------------------------------
000200*    WSCART01.CBL
000300*    The live, consolidated cart - one entry per distinct product
000400*    still in the basket.  Built and torn down entirely by
000500*    ADD-CART-LINE, REMOVE-CART-LINE and UNDO-CART-ACTION as the
000600*    CART-FILE is replayed; never written to a file of its own.
000700*-----------------------------------------------------------------
000800 01  WS-CART-LINE-TABLE.
000900     05  WS-CART-LINE-COUNT        PIC 9(5)  COMP.
001000     05  WS-CART-LINE-ENTRY OCCURS 100 TIMES
001100                            INDEXED BY WS-CART-IDX.
001200         10  WS-LINE-PROD-ID       PIC X(04).
001300         10  WS-LINE-QUANTITY      PIC S9(5).
001400     05  FILLER                    PIC X(05).
