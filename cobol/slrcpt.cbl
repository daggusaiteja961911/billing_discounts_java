000100*-----------------------------------------------------------------
000200*    SLRCPT.CBL
000300*    FILE-CONTROL entry for the RECEIPT-FILE (printed output).
000400*-----------------------------------------------------------------
000500 SELECT RECEIPT-FILE ASSIGN TO "RECEIPT.PRN"
000600     ORGANIZATION IS LINE SEQUENTIAL.
