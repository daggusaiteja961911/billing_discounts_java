000100*-----------------------------------------------------------------
000200*    SLCNTRL.CBL
000300*    FILE-CONTROL entry for CONTROL-FILE, the one-record run
000400*    parameter file that carries the receipt's sort criterion
000500*    for this run.  Read straight through at the top of RECEIPT-
000600*    PRINT since a batch run has no operator to prompt for the
000700*    answer.
000800*-----------------------------------------------------------------
001000 SELECT CONTROL-FILE ASSIGN TO "BILLCTRL"
001100     ORGANIZATION IS LINE SEQUENTIAL.
