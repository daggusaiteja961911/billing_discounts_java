000100*-----------------------------------------------------------------
000200*    PL-LOOK-FOR-PRODUCT-RECORD.CBL
000300*    Walks WS-PRODUCT-TABLE for ENTRY-LOOKUP-PROD-ID.  The table
000400*    carries no key to READ by, so this is a straight top-to-
000500*    bottom scan of the in-memory catalog loaded at start of run.
000600*    Sets W-FOUND-PRODUCT-RECORD and, when found, WS-PROD-IDX.
000700*-----------------------------------------------------------------
000800 LOOK-FOR-PRODUCT-RECORD.
000900*
001000     MOVE "N" TO W-FOUND-PRODUCT-RECORD.
001100     SET WS-PROD-IDX TO 1.
001200     PERFORM LOOK-AT-ONE-PRODUCT-ENTRY
001300         UNTIL WS-PROD-IDX > WS-PRODUCT-COUNT
001400            OR FOUND-PRODUCT-RECORD.
001500*
001600 LOOK-FOR-PRODUCT-RECORD-EXIT.
001700     EXIT.
001800*-----------------------------------------------------------------
001900*
002000 LOOK-AT-ONE-PRODUCT-ENTRY.
002100*
002200     IF WS-PROD-ID (WS-PROD-IDX) EQUAL ENTRY-LOOKUP-PROD-ID
002300        MOVE "Y" TO W-FOUND-PRODUCT-RECORD
002400     ELSE
002500        SET WS-PROD-IDX UP BY 1.
002600*
002700 LOOK-AT-ONE-PRODUCT-ENTRY-EXIT.
002800     EXIT.
