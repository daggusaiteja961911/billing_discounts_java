000100*-----------------------------------------------------------------
000200*    WSPROD01.CBL
000300*    In-memory catalog, loaded once from PRODUCT-FILE by
000400*    LOAD-PRODUCT-TABLE.  Looked up by a straight table walk
000500*    (PL-LOOK-FOR-PRODUCT-RECORD.CBL) since this run has no
000600*    indexed/keyed file to key-read against.
000700*-----------------------------------------------------------------
000800 01  WS-PRODUCT-TABLE.
000900     05  WS-PRODUCT-COUNT          PIC 9(5)  COMP.
001000     05  WS-PRODUCT-ENTRY OCCURS 200 TIMES
001100                           INDEXED BY WS-PROD-IDX.
001200         10  WS-PROD-ID            PIC X(04).
001300         10  WS-PROD-NAME          PIC X(20).
001400         10  WS-PROD-PRICE         PIC S9(5)V99.
001500         10  WS-PROD-DISCOUNT-TYPE PIC X(01).
001600             88  WS-PROD-IS-NONE   VALUE "N".
001700             88  WS-PROD-IS-BOGO   VALUE "B".
001800             88  WS-PROD-IS-PCT    VALUE "P".
001900         10  WS-PROD-DISCOUNT-VALUE  PIC S9(3)V99.
002000     05  FILLER                    PIC X(05).
