000100*-----------------------------------------------------------------
000200*    FDRCPT.CBL
000300*    80-column print line for the receipt.  RECEIPT-PRINT builds
000400*    each header/detail/summary row in WORKING-STORAGE and moves
000500*    it here one line at a time, same as the printer files in the
000600*    shop's other report runs.
000700*-----------------------------------------------------------------
000800 FD  RECEIPT-FILE
000900     LABEL RECORDS ARE OMITTED.
001000 01  RECEIPT-PRINT-RECORD         PIC X(80).
