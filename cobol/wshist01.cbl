000100*-----------------------------------------------------------------
000200*    WSHIST01.CBL
000300*    Undo stack - one entry per add/remove actually applied to the
000400*    cart, most recent at WS-HIST-TOP.  UNDO-CART-ACTION pops the
000500*    top entry and reverses it; it is never re-pushed.
000600*-----------------------------------------------------------------
000700 01  WS-CART-ACTION-HIST.
000800     05  WS-HIST-TOP               PIC 9(5)  COMP.
000900     05  WS-HIST-ENTRY OCCURS 150 TIMES
001000                        INDEXED BY WS-HIST-IDX.
001100         10  WS-HIST-ACTION-TYPE   PIC X(01).
001200             88  WS-HIST-WAS-ADD   VALUE "A".
001300             88  WS-HIST-WAS-REMOVE  VALUE "R".
001400         10  WS-HIST-PROD-ID       PIC X(04).
001500         10  WS-HIST-QUANTITY      PIC S9(5).
001600     05  FILLER                    PIC X(05).
