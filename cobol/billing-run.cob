000100*-----------------------------------------------------------------
000200*    BILLING-RUN
000300*
000400*    Nightly/on-demand retail checkout pricing run.  Loads the
000500*    product catalog, replays one customer's cart actions from
000600*    the CART-FILE action log (add / remove / undo, in the order
000700*    they happened), prices the surviving cart lines against each
000800*    product's discount rule, works out the cart-level totals,
000900*    and hands the priced lines off to RECEIPT-PRINT for the
001000*    printed receipt.
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  BILLING-RUN.
001400 AUTHOR.  R J HOLLOWAY.
001500 INSTALLATION.  RETAIL SYSTEMS - CHECKOUT PRICING.
001600 DATE-WRITTEN.  04/09/1987.
001700 DATE-COMPILED.
001800 SECURITY.  UNCLASSIFIED - INTERNAL RETAIL PRICING USE ONLY.
001900*
002000*-----------------------------------------------------------------
002100*    CHANGE LOG
002200*-----------------------------------------------------------------
002300*    04/09/87  RJH  REQ 0118  ORIGINAL PROGRAM - PRICES A CART OF
002400*                             LINE ITEMS AGAINST THE PRODUCT
002500*                             CATALOG AND WRITES THE CONTROL
002600*                             TOTALS FOR THE RECEIPT PRINT STEP.
002700*    11/14/87  RJH  REQ 0164  ADDED THE BUY-ONE-GET-ONE-FREE
002800*                             DISCOUNT TYPE (PROD-DISCOUNT-TYPE
002900*                             "B") ALONGSIDE THE FLAT PERCENTAGE.
003000*    06/02/88  DLP  REQ 0201  CART-LEVEL 10% DISCOUNT ADDED FOR
003100*                             BASKETS OF $100 AND OVER, AFTER
003200*                             LINE DISCOUNTS ARE TAKEN OUT.
003300*    02/27/89  RJH  REQ 0233  CONSOLIDATE REPEATED ADDS OF THE
003400*                             SAME PRODUCT INTO ONE CART LINE
003500*                             INSTEAD OF CARRYING DUPLICATES.
003600*    09/18/90  MKA  REQ 0310  ADD-CART-LINE AND REMOVE-CART-LINE
003700*                             NOW PUSH AN ENTRY ONTO THE UNDO
003800*                             HISTORY TABLE FOR EVERY ACTION
003900*                             APPLIED, SO A REMOVE CAN BE UNDONE.
004000*    09/18/90  MKA  REQ 0310  UNDO-CART-ACTION ADDED - POPS THE
004100*                             MOST RECENT HISTORY ENTRY AND
004200*                             REVERSES IT WITHOUT PUSHING A NEW
004300*                             ONE.
004400*    03/04/92  DLP  REQ 0388  REMOVE-CART-LINE NOW CAPS THE
004500*                             QUANTITY REMOVED AT THE LINE'S
004600*                             CURRENT QUANTITY BEFORE IT IS
004700*                             RECORDED FOR UNDO.
004800*    07/21/93  SWO  REQ 0455  SWITCHED THE PRODUCT CATALOG OVER
004900*                             TO A WORKING-STORAGE TABLE LOADED
005000*                             ONCE AT START OF RUN - PRODUCT-FILE
005100*                             IS NOT KEYED AND WAS BEING OPENED
005200*                             AND RE-READ FOR EVERY CART LINE.
005300*    01/05/98  SWO  Y2K-0007  YEAR 2000 REVIEW - NO DATE FIELDS
005400*                             IN THIS PROGRAM.  FLAGGED COMPLETE,
005500*                             NO CHANGES REQUIRED.
005600*    05/17/01  JRT  REQ 0560  UNDO OF A REMOVE NOW FAILS CLEANLY
005700*                             WHEN THE LINE WAS ALREADY DELETED BY
005800*                             A LATER REMOVE, INSTEAD OF RE-
005900*                             CREATING THE LINE FROM THE HISTORY
006000*                             ENTRY ALONE.
006100*    10/02/03  JRT  REQ 0601  CART-PRICED-FILE NOW CARRIES THE
006200*                             FULL CATALOG NAME AS WELL AS THE
006300*                             TRUNCATED RECEIPT NAME, SO RECEIPT-
006400*                             PRINT CAN SORT ON THE REAL NAME.
006500*    03/11/04  DLP  REQ 0619  BUILD-DISCOUNT-DESCRIPTION WAS
006600*                             DROPPING THE DIGITS ON ANY PERCENT
006700*                             DISCOUNT UNDER 100% - THE STRING WAS
006800*                             DELIMITED BY THE EDITED FIELD'S OWN
006900*                             LEADING BLANK.  NOW COUNTS THE BLANKS
007000*                             FIRST AND STRINGS PAST THEM.
007100*    06/19/04  DLP  REQ 0627  UPSI-0 TRACE SWITCH WAS WIRED UP BUT
007200*                             NEVER ACTUALLY READ - ADDED THE TWO
007300*                             DISPLAY LINES IN PRICE-BOGO-DISCOUNT
007400*                             AND PRICE-ONE-CART-LINE SO A RUN
007500*                             STARTED WITH UPSI-0 ON ACTUALLY SHOWS
007600*                             THE BOGO SPLIT AND LINE PRICING.
007700*-----------------------------------------------------------------
007800*
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER.  RETAIL-SYS.
008200 OBJECT-COMPUTER.  RETAIL-SYS.
008300 SPECIAL-NAMES.
008400     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON
008500            OFF STATUS IS WS-TRACE-SWITCH-OFF.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*
008900     COPY "SLPROD.CBL".
009000     COPY "SLCART.CBL".
009100     COPY "SLPRICED.CBL".
009200     COPY "SLTOTAL.CBL".
009300*
009400 DATA DIVISION.
009500 FILE SECTION.
009600*
009700     COPY "FDPROD.CBL".
009800     COPY "FDCART.CBL".
009900     COPY "FDPRICED.CBL".
010000     COPY "FDTOTAL.CBL".
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400     COPY "WSPROD01.CBL".
010500     COPY "WSCART01.CBL".
010600     COPY "WSHIST01.CBL".
010700*
010800 01  W-END-OF-PRODUCT-FILE         PIC X.
010900     88  END-OF-PRODUCT-FILE       VALUE "Y".
011000*
011100 01  W-END-OF-CART-FILE            PIC X.
011200     88  END-OF-CART-FILE          VALUE "Y".
011300*
011400 01  W-FOUND-PRODUCT-RECORD        PIC X.
011500     88  FOUND-PRODUCT-RECORD      VALUE "Y".
011600*
011700 01  W-FOUND-CART-LINE             PIC X.
011800     88  FOUND-CART-LINE           VALUE "Y".
011900*
012000 77  ENTRY-LOOKUP-PROD-ID          PIC X(04).
012100*
012200 77  WS-HIST-CAPPED-QTY            PIC S9(5).
012300*
012400*    Work area for the BOGO "whole pairs" computation - kept as
012500*    its own 01 so it can be dumped in one DISPLAY when
012600*    UPSI-0 is on, same as WS-PRICE-TRACE below.  Plain zoned
012700*    DISPLAY here (not COMP) so the flattened view lines up
012800*    byte for byte instead of riding on compiler COMP width.
012900 01  WS-BOGO-CALC.
013000     05  WS-BOGO-PAIRS             PIC 9(5).
013100     05  WS-BOGO-REMAINDER         PIC 9(5).
013200 01  WS-BOGO-CALC-X REDEFINES WS-BOGO-CALC.
013300     05  WS-BOGO-CALC-DIGITS       PIC 9(10).
013400*
013500*    Per-line pricing work area, and a flattened alternate view of
013600*    the same three amounts used only for the UPSI-0 trace line.
013700 01  WS-PRICE-WORK.
013800     05  WS-LINE-SUBTOTAL          PIC S9(7)V99.
013900     05  WS-LINE-DISCOUNT-AMOUNT   PIC S9(7)V99.
014000     05  WS-LINE-FINAL-PRICE       PIC S9(7)V99.
014100 01  WS-PRICE-TRACE REDEFINES WS-PRICE-WORK.
014200     05  WS-PRICE-TRACE-TEXT       PIC X(27).
014300*
014400*    Edited view of the percentage discount value, and an
014500*    alphanumeric alternate of the same bytes so STRING can pick
014600*    it straight up without a numeric-to-alpha MOVE first.  The
014700*    zero-suppressed edit leaves 0-2 leading blanks ahead of the
014800*    digits (value under 100) - INSPECT TALLYING counts them so
014900*    the STRING below starts past the blanks instead of on one.
015000 01  WS-DISCOUNT-PCT-EDIT          PIC ZZ9.99.
015100 01  WS-DISCOUNT-PCT-EDIT-X REDEFINES WS-DISCOUNT-PCT-EDIT
015200                             PIC X(06).
015300 01  WS-DISCOUNT-PCT-LEAD-CT       PIC 9(1)  COMP.
015400 01  WS-DISCOUNT-PCT-START         PIC 9(1)  COMP.
015500*
015600 77  WS-NAME-TRUNC-TEST            PIC X(01).
015700*
015800 01  SUBTOTAL-TOTAL                PIC S9(7)V99  VALUE ZERO.
015900 01  ITEM-DISCOUNT-TOTAL           PIC S9(7)V99  VALUE ZERO.
016000 01  SUBTOTAL-AFTER-ITEM-DISCOUNTS PIC S9(7)V99  VALUE ZERO.
016100 01  CART-DISCOUNT                 PIC S9(7)V99  VALUE ZERO.
016200 01  GRAND-TOTAL                   PIC S9(7)V99  VALUE ZERO.
016300*-----------------------------------------------------------------
016400*
016500 PROCEDURE DIVISION.
016600*
016700     OPEN INPUT  PRODUCT-FILE.
016800     OPEN INPUT  CART-FILE.
016900     OPEN OUTPUT CART-PRICED-FILE.
017000     OPEN OUTPUT CART-TOTALS-FILE.
017100*
017200     PERFORM LOAD-PRODUCT-TABLE THRU LOAD-PRODUCT-TABLE-EXIT.
017300     PERFORM REPLAY-CART-ACTIONS THRU REPLAY-CART-ACTIONS-EXIT.
017400     PERFORM PRICE-ALL-CART-LINES THRU PRICE-ALL-CART-LINES-EXIT.
017500     PERFORM COMPUTE-CART-DISCOUNT
017600        THRU COMPUTE-CART-DISCOUNT-EXIT.
017700     PERFORM WRITE-CART-TOTALS-RECORD
017800        THRU WRITE-CART-TOTALS-RECORD-EXIT.
017900*
018000     CLOSE PRODUCT-FILE.
018100     CLOSE CART-FILE.
018200     CLOSE CART-PRICED-FILE.
018300     CLOSE CART-TOTALS-FILE.
018400*
018500     CALL "RECEIPT-PRINT".
018600*
018700     STOP RUN.
018800*-----------------------------------------------------------------
018900*
019000 LOAD-PRODUCT-TABLE.
019100*
019200     MOVE ZERO TO WS-PRODUCT-COUNT.
019300     MOVE "N"  TO W-END-OF-PRODUCT-FILE.
019400*
019500     PERFORM READ-PRODUCT-FILE-NEXT-RECORD.
019600     PERFORM READ-PRODUCT-FILE-NEXT-RECORD
019700         UNTIL END-OF-PRODUCT-FILE.
019800*
019900 LOAD-PRODUCT-TABLE-EXIT.
020000     EXIT.
020100*-----------------------------------------------------------------
020200*
020300 READ-PRODUCT-FILE-NEXT-RECORD.
020400*
020500     READ PRODUCT-FILE
020600         AT END
020700            MOVE "Y" TO W-END-OF-PRODUCT-FILE
020800         NOT AT END
020900            PERFORM ADD-PRODUCT-TABLE-ENTRY.
021000*-----------------------------------------------------------------
021100*
021200 ADD-PRODUCT-TABLE-ENTRY.
021300*
021400     ADD 1 TO WS-PRODUCT-COUNT.
021500     SET WS-PROD-IDX TO WS-PRODUCT-COUNT.
021600     MOVE PROD-ID              TO WS-PROD-ID (WS-PROD-IDX).
021700     MOVE PROD-NAME            TO WS-PROD-NAME (WS-PROD-IDX).
021800     MOVE PROD-PRICE           TO WS-PROD-PRICE (WS-PROD-IDX).
021900     MOVE PROD-DISCOUNT-TYPE   TO WS-PROD-DISCOUNT-TYPE
022000                                       (WS-PROD-IDX).
022100     MOVE PROD-DISCOUNT-VALUE  TO WS-PROD-DISCOUNT-VALUE
022200                                       (WS-PROD-IDX).
022300*-----------------------------------------------------------------
022400*
022500 REPLAY-CART-ACTIONS.
022600*
022700     MOVE ZERO TO WS-CART-LINE-COUNT.
022800     MOVE ZERO TO WS-HIST-TOP.
022900     MOVE "N"  TO W-END-OF-CART-FILE.
023000*
023100     PERFORM READ-CART-FILE-NEXT-RECORD.
023200     PERFORM READ-CART-FILE-NEXT-RECORD
023300         UNTIL END-OF-CART-FILE.
023400*
023500 REPLAY-CART-ACTIONS-EXIT.
023600     EXIT.
023700*-----------------------------------------------------------------
023800*
023900 READ-CART-FILE-NEXT-RECORD.
024000*
024100     READ CART-FILE
024200         AT END
024300            MOVE "Y" TO W-END-OF-CART-FILE
024400         NOT AT END
024500            PERFORM APPLY-ONE-CART-ACTION.
024600*-----------------------------------------------------------------
024700*
024800 APPLY-ONE-CART-ACTION.
024900*
025000     IF ACTION-IS-ADD
025100        PERFORM ADD-CART-LINE THRU ADD-CART-LINE-EXIT
025200     ELSE
025300        IF ACTION-IS-REMOVE
025400           PERFORM REMOVE-CART-LINE THRU REMOVE-CART-LINE-EXIT
025500        ELSE
025600           IF ACTION-IS-UNDO
025700              PERFORM UNDO-CART-ACTION THRU UNDO-CART-ACTION-EXIT
025800           ELSE
025900              DISPLAY "BILLING-RUN - UNKNOWN CART ACTION TYPE: "
026000                      ACTION-TYPE.
026100*-----------------------------------------------------------------
026200*
026300*    BUSINESS RULE - ADD(PRODUCT-ID, QUANTITY).  A NON-POSITIVE
026400*    QUANTITY OR AN UNKNOWN PRODUCT ID IS REJECTED WITH NO STATE
026500*    CHANGE AND NO HISTORY ENTRY PUSHED.
026600 ADD-CART-LINE.
026700*
026800     IF ACTION-QUANTITY NOT GREATER THAN ZERO
026900        GO TO ADD-CART-LINE-EXIT.
027000*
027100     MOVE ACTION-PROD-ID TO ENTRY-LOOKUP-PROD-ID.
027200     PERFORM LOOK-FOR-PRODUCT-RECORD
027300        THRU LOOK-FOR-PRODUCT-RECORD-EXIT.
027400*
027500     IF NOT FOUND-PRODUCT-RECORD
027600        GO TO ADD-CART-LINE-EXIT.
027700*
027800     PERFORM PUSH-ADD-HISTORY-ENTRY.
027900*
028000     MOVE ACTION-PROD-ID TO ENTRY-LOOKUP-PROD-ID.
028100     PERFORM LOOK-FOR-CART-LINE THRU LOOK-FOR-CART-LINE-EXIT.
028200*
028300     IF FOUND-CART-LINE
028400        ADD ACTION-QUANTITY TO WS-LINE-QUANTITY (WS-CART-IDX)
028500     ELSE
028600        PERFORM CREATE-CART-LINE-ENTRY.
028700*
028800 ADD-CART-LINE-EXIT.
028900     EXIT.
029000*-----------------------------------------------------------------
029100*
029200 PUSH-ADD-HISTORY-ENTRY.
029300*
029400     ADD 1 TO WS-HIST-TOP.
029500     SET WS-HIST-IDX TO WS-HIST-TOP.
029600     MOVE "A"            TO WS-HIST-ACTION-TYPE (WS-HIST-IDX).
029700     MOVE ACTION-PROD-ID TO WS-HIST-PROD-ID (WS-HIST-IDX).
029800     MOVE ACTION-QUANTITY TO WS-HIST-QUANTITY (WS-HIST-IDX).
029900*-----------------------------------------------------------------
030000*
030100 CREATE-CART-LINE-ENTRY.
030200*
030300     ADD 1 TO WS-CART-LINE-COUNT.
030400     SET WS-CART-IDX TO WS-CART-LINE-COUNT.
030500     MOVE ACTION-PROD-ID  TO WS-LINE-PROD-ID (WS-CART-IDX).
030600     MOVE ACTION-QUANTITY TO WS-LINE-QUANTITY (WS-CART-IDX).
030700*-----------------------------------------------------------------
030800*
030900*    BUSINESS RULE - REMOVE(PRODUCT-ID, QUANTITY).  A NON-POSITIVE
031000*    QUANTITY OR A PRODUCT NOT CURRENTLY IN THE CART IS REJECTED
031100*    WITH NO STATE CHANGE.  THE QUANTITY RECORDED FOR UNDO IS
031200*    CAPPED AT THE LINE'S CURRENT QUANTITY.
031300 REMOVE-CART-LINE.
031400*
031500     IF ACTION-QUANTITY NOT GREATER THAN ZERO
031600        GO TO REMOVE-CART-LINE-EXIT.
031700*
031800     MOVE ACTION-PROD-ID TO ENTRY-LOOKUP-PROD-ID.
031900     PERFORM LOOK-FOR-CART-LINE THRU LOOK-FOR-CART-LINE-EXIT.
032000*
032100     IF NOT FOUND-CART-LINE
032200        GO TO REMOVE-CART-LINE-EXIT.
032300*
032400     IF ACTION-QUANTITY LESS THAN WS-LINE-QUANTITY (WS-CART-IDX)
032500        MOVE ACTION-QUANTITY TO WS-HIST-CAPPED-QTY
032600     ELSE
032700        MOVE WS-LINE-QUANTITY (WS-CART-IDX) TO WS-HIST-CAPPED-QTY.
032800*
032900     PERFORM PUSH-REMOVE-HISTORY-ENTRY.
033000*
033100     IF WS-LINE-QUANTITY (WS-CART-IDX)
033200           NOT GREATER THAN ACTION-QUANTITY
033300        PERFORM DELETE-CART-LINE-ENTRY
033400     ELSE
033500        SUBTRACT ACTION-QUANTITY
033600             FROM WS-LINE-QUANTITY (WS-CART-IDX).
033700*
033800 REMOVE-CART-LINE-EXIT.
033900     EXIT.
034000*-----------------------------------------------------------------
034100*
034200 PUSH-REMOVE-HISTORY-ENTRY.
034300*
034400     ADD 1 TO WS-HIST-TOP.
034500     SET WS-HIST-IDX TO WS-HIST-TOP.
034600     MOVE "R"              TO WS-HIST-ACTION-TYPE (WS-HIST-IDX).
034700     MOVE ACTION-PROD-ID   TO WS-HIST-PROD-ID (WS-HIST-IDX).
034800     MOVE WS-HIST-CAPPED-QTY TO WS-HIST-QUANTITY (WS-HIST-IDX).
034900*-----------------------------------------------------------------
035000*
035100 DELETE-CART-LINE-ENTRY.
035200*
035300     PERFORM SHIFT-CART-LINE-DOWN
035400         VARYING WS-CART-IDX FROM WS-CART-IDX BY 1
035500           UNTIL WS-CART-IDX NOT LESS THAN WS-CART-LINE-COUNT.
035600     SUBTRACT 1 FROM WS-CART-LINE-COUNT.
035700*-----------------------------------------------------------------
035800*
035900 SHIFT-CART-LINE-DOWN.
036000*
036100     MOVE WS-CART-LINE-ENTRY (WS-CART-IDX + 1)
036200       TO WS-CART-LINE-ENTRY (WS-CART-IDX).
036300*-----------------------------------------------------------------
036400*
036500*    BUSINESS RULE - UNDO.  POPS THE MOST RECENT HISTORY ENTRY.
036600*    AN "A" ENTRY IS REVERSED AS A REMOVE (NO NEW HISTORY PUSHED);
036700*    AN "R" ENTRY IS REVERSED AS AN ADD BACK ONTO THE EXISTING
036800*    LINE, OR FAILS IF THAT LINE IS GONE (REQ 0560).
036900 UNDO-CART-ACTION.
037000*
037100     IF WS-HIST-TOP EQUAL ZERO
037200        DISPLAY "BILLING-RUN - UNDO FAILED, NO ACTIONS ON FILE"
037300        GO TO UNDO-CART-ACTION-EXIT.
037400*
037500     SET WS-HIST-IDX TO WS-HIST-TOP.
037600     MOVE WS-HIST-PROD-ID (WS-HIST-IDX)  TO ENTRY-LOOKUP-PROD-ID.
037700     MOVE WS-HIST-QUANTITY (WS-HIST-IDX) TO WS-HIST-CAPPED-QTY.
037800*
037900     IF WS-HIST-WAS-ADD (WS-HIST-IDX)
038000        PERFORM APPLY-UNDO-OF-ADD
038100     ELSE
038200        PERFORM APPLY-UNDO-OF-REMOVE.
038300*
038400     SUBTRACT 1 FROM WS-HIST-TOP.
038500*
038600 UNDO-CART-ACTION-EXIT.
038700     EXIT.
038800*-----------------------------------------------------------------
038900*
039000 APPLY-UNDO-OF-ADD.
039100*
039200     PERFORM LOOK-FOR-CART-LINE THRU LOOK-FOR-CART-LINE-EXIT.
039300*
039400     IF FOUND-CART-LINE
039500        IF WS-LINE-QUANTITY (WS-CART-IDX)
039600              NOT GREATER THAN WS-HIST-CAPPED-QTY
039700           PERFORM DELETE-CART-LINE-ENTRY
039800        ELSE
039900           SUBTRACT WS-HIST-CAPPED-QTY
040000                FROM WS-LINE-QUANTITY (WS-CART-IDX).
040100*-----------------------------------------------------------------
040200*
040300 APPLY-UNDO-OF-REMOVE.
040400*
040500     PERFORM LOOK-FOR-CART-LINE THRU LOOK-FOR-CART-LINE-EXIT.
040600*
040700     IF FOUND-CART-LINE
040800        ADD WS-HIST-CAPPED-QTY TO WS-LINE-QUANTITY (WS-CART-IDX)
040900     ELSE
041000        DISPLAY "BILLING-RUN - UNDO FAILED, LINE NO LONGER "
041100                "EXISTS FOR PRODUCT " ENTRY-LOOKUP-PROD-ID.
041200*-----------------------------------------------------------------
041300*
041400 LOOK-FOR-CART-LINE.
041500*
041600     MOVE "N" TO W-FOUND-CART-LINE.
041700     SET WS-CART-IDX TO 1.
041800     PERFORM LOOK-AT-ONE-CART-LINE
041900         UNTIL WS-CART-IDX > WS-CART-LINE-COUNT
042000            OR FOUND-CART-LINE.
042100*
042200 LOOK-FOR-CART-LINE-EXIT.
042300     EXIT.
042400*-----------------------------------------------------------------
042500*
042600 LOOK-AT-ONE-CART-LINE.
042700*
042800     IF WS-LINE-PROD-ID (WS-CART-IDX) EQUAL ENTRY-LOOKUP-PROD-ID
042900        MOVE "Y" TO W-FOUND-CART-LINE
043000     ELSE
043100        SET WS-CART-IDX UP BY 1.
043200*-----------------------------------------------------------------
043300*
043400*    BATCH FLOW - LINE PRICING, THEN CART PRICING CONTROL TOTALS.
043500 PRICE-ALL-CART-LINES.
043600*
043700     MOVE ZERO TO SUBTOTAL-TOTAL.
043800     MOVE ZERO TO ITEM-DISCOUNT-TOTAL.
043900*
044000     PERFORM PRICE-ONE-CART-LINE THRU PRICE-ONE-CART-LINE-EXIT
044100         VARYING WS-CART-IDX FROM 1 BY 1
044200           UNTIL WS-CART-IDX GREATER THAN WS-CART-LINE-COUNT.
044300*
044400 PRICE-ALL-CART-LINES-EXIT.
044500     EXIT.
044600*-----------------------------------------------------------------
044700*
044800 PRICE-ONE-CART-LINE.
044900*
045000     MOVE WS-LINE-PROD-ID (WS-CART-IDX) TO ENTRY-LOOKUP-PROD-ID.
045100     PERFORM LOOK-FOR-PRODUCT-RECORD
045200        THRU LOOK-FOR-PRODUCT-RECORD-EXIT.
045300*
045400     COMPUTE WS-LINE-SUBTOTAL ROUNDED =
045500             WS-PROD-PRICE (WS-PROD-IDX)
045600           * WS-LINE-QUANTITY (WS-CART-IDX).
045700*
045800     IF WS-PROD-IS-NONE (WS-PROD-IDX)
045900        MOVE ZERO TO WS-LINE-DISCOUNT-AMOUNT
046000     ELSE
046100        IF WS-PROD-IS-BOGO (WS-PROD-IDX)
046200           PERFORM PRICE-BOGO-DISCOUNT
046300        ELSE
046400           IF WS-PROD-IS-PCT (WS-PROD-IDX)
046500              PERFORM PRICE-PERCENTAGE-DISCOUNT
046600           ELSE
046700              MOVE ZERO TO WS-LINE-DISCOUNT-AMOUNT.
046800*
046900     COMPUTE WS-LINE-FINAL-PRICE =
047000             WS-LINE-SUBTOTAL - WS-LINE-DISCOUNT-AMOUNT.
047100*
047200     IF WS-TRACE-SWITCH-ON
047300        DISPLAY "PRICE-TRACE " ENTRY-LOOKUP-PROD-ID
047400                " " WS-PRICE-TRACE-TEXT.
047500     ADD WS-LINE-SUBTOTAL        TO SUBTOTAL-TOTAL.
047600     ADD WS-LINE-DISCOUNT-AMOUNT TO ITEM-DISCOUNT-TOTAL.
047700*
047800     PERFORM BUILD-DISCOUNT-DESCRIPTION.
047900     PERFORM BUILD-AND-WRITE-PRICED-RECORD.
048000*
048100 PRICE-ONE-CART-LINE-EXIT.
048200     EXIT.
048300*-----------------------------------------------------------------
048400*
048500*    BOGO - ONE FREE UNIT FOR EVERY COMPLETE PAIR, INTEGER
048600*    DIVISION TRUNCATED TOWARD ZERO (QTY 5 GIVES 2 FREE, NOT 2.5).
048700 PRICE-BOGO-DISCOUNT.
048800*
048900     DIVIDE WS-LINE-QUANTITY (WS-CART-IDX) BY 2
049000         GIVING WS-BOGO-PAIRS
049100        REMAINDER WS-BOGO-REMAINDER.
049200*
049300     IF WS-TRACE-SWITCH-ON
049400        DISPLAY "BOGO-TRACE " ENTRY-LOOKUP-PROD-ID
049500                " PAIRS/REMAINDER " WS-BOGO-CALC-DIGITS.
049600*
049700     COMPUTE WS-LINE-DISCOUNT-AMOUNT =
049800             WS-PROD-PRICE (WS-PROD-IDX) * WS-BOGO-PAIRS.
049900*-----------------------------------------------------------------
050000*
050100 PRICE-PERCENTAGE-DISCOUNT.
050200*
050300     COMPUTE WS-LINE-DISCOUNT-AMOUNT ROUNDED =
050400             WS-LINE-SUBTOTAL
050500           * (WS-PROD-DISCOUNT-VALUE (WS-PROD-IDX) / 100).
050600*-----------------------------------------------------------------
050700*
050800 BUILD-DISCOUNT-DESCRIPTION.
050900*
051000     IF WS-PROD-IS-NONE (WS-PROD-IDX)
051100        MOVE "None" TO CP-DISCOUNT-DESC
051200     ELSE
051300        IF WS-PROD-IS-BOGO (WS-PROD-IDX)
051400           MOVE "BOGO" TO CP-DISCOUNT-DESC
051500        ELSE
051600           IF WS-PROD-IS-PCT (WS-PROD-IDX)
051700              MOVE WS-PROD-DISCOUNT-VALUE (WS-PROD-IDX)
051800                TO WS-DISCOUNT-PCT-EDIT
051900              MOVE ZERO TO WS-DISCOUNT-PCT-LEAD-CT
052000              INSPECT WS-DISCOUNT-PCT-EDIT-X TALLYING
052100                 WS-DISCOUNT-PCT-LEAD-CT FOR LEADING SPACE
052200              ADD 1 WS-DISCOUNT-PCT-LEAD-CT
052300                GIVING WS-DISCOUNT-PCT-START
052400              STRING WS-DISCOUNT-PCT-EDIT-X
052500                     (WS-DISCOUNT-PCT-START:) DELIMITED BY SIZE
052600                     "%" DELIMITED BY SIZE
052700                INTO CP-DISCOUNT-DESC
052800           ELSE
052900              MOVE "None" TO CP-DISCOUNT-DESC.
053000*-----------------------------------------------------------------
053100*
053200*    RECEIPT-LINE NAME TRUNCATION - 12 BYTES, "..." SUFFIX ONLY
053300*    WHEN THE CATALOG NAME IS LONGER THAN 12 CHARACTERS.
053400 BUILD-AND-WRITE-PRICED-RECORD.
053500*
053600     MOVE WS-PROD-NAME (WS-PROD-IDX)   TO CP-FULL-NAME.
053700     MOVE WS-LINE-QUANTITY (WS-CART-IDX) TO CP-QTY.
053800     MOVE WS-PROD-PRICE (WS-PROD-IDX)  TO CP-UNIT-PRICE.
053900     MOVE WS-LINE-FINAL-PRICE          TO CP-FINAL-PRICE.
054000     MOVE WS-PROD-NAME (WS-PROD-IDX) (13:1) TO WS-NAME-TRUNC-TEST.
054100*
054200     IF WS-NAME-TRUNC-TEST EQUAL SPACE
054300        MOVE WS-PROD-NAME (WS-PROD-IDX) (1:12) TO CP-NAME
054400     ELSE
054500        STRING WS-PROD-NAME (WS-PROD-IDX) (1:9) DELIMITED BY SIZE
054600               "..."                            DELIMITED BY SIZE
054700          INTO CP-NAME.
054800*
054900     WRITE CART-PRICED-RECORD.
055000*-----------------------------------------------------------------
055100*
055200*    BATCH FLOW - CART PRICING CONTROL TOTALS / CART-LEVEL
055300*    DISCOUNT.  THRESHOLD IS INCLUSIVE ($100.00 OR MORE QUALIFIES,
055400*    REQ 0201).
055500 COMPUTE-CART-DISCOUNT.
055600*
055700     COMPUTE SUBTOTAL-AFTER-ITEM-DISCOUNTS =
055800             SUBTOTAL-TOTAL - ITEM-DISCOUNT-TOTAL.
055900*
056000     IF SUBTOTAL-AFTER-ITEM-DISCOUNTS NOT LESS THAN 100.00
056100        COMPUTE CART-DISCOUNT ROUNDED =
056200                SUBTOTAL-AFTER-ITEM-DISCOUNTS * 0.10
056300     ELSE
056400        MOVE ZERO TO CART-DISCOUNT.
056500*
056600     COMPUTE GRAND-TOTAL =
056700             SUBTOTAL-AFTER-ITEM-DISCOUNTS - CART-DISCOUNT.
056800*
056900 COMPUTE-CART-DISCOUNT-EXIT.
057000     EXIT.
057100*-----------------------------------------------------------------
057200*
057300 WRITE-CART-TOTALS-RECORD.
057400*
057500     MOVE SUBTOTAL-TOTAL      TO CT-SUBTOTAL-TOTAL.
057600     MOVE ITEM-DISCOUNT-TOTAL TO CT-ITEM-DISCOUNT-TOTAL.
057700     MOVE CART-DISCOUNT       TO CT-CART-DISCOUNT.
057800     MOVE GRAND-TOTAL         TO CT-GRAND-TOTAL.
057900     WRITE CART-TOTALS-RECORD.
058000*
058100 WRITE-CART-TOTALS-RECORD-EXIT.
058200     EXIT.
058300*-----------------------------------------------------------------
058400*
058500 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
