000100*-----------------------------------------------------------------
000200*    FDCART.CBL
000300*    One CART-ACTION record per add/remove/undo call, in the order
000400*    the actions occurred, replayed in full at the top of BILLING-
000500*    RUN to rebuild the final cart-line state before pricing.  The
000600*    same shape is pushed onto WS-CART-ACTION-HIST (WSHIST01.CBL)
000700*    for the undo stack, so a popped history entry and a freshly
000800*    read CART-FILE record always line up field for field.
000900*-----------------------------------------------------------------
001000 FD  CART-FILE
001100     LABEL RECORDS ARE OMITTED.
001200 01  CART-ACTION-RECORD.
001300     05  ACTION-TYPE               PIC X(01).
001400         88  ACTION-IS-ADD         VALUE "A".
001500         88  ACTION-IS-REMOVE      VALUE "R".
001600         88  ACTION-IS-UNDO        VALUE "U".
001700     05  ACTION-PROD-ID            PIC X(04).
001800     05  ACTION-QUANTITY           PIC S9(5).
001900     05  FILLER                    PIC X(01).
