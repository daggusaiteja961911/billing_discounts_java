000100*-----------------------------------------------------------------
000200*    SLTOTAL.CBL
000300*    FILE-CONTROL entry for CART-TOTALS-FILE, the one-record hand
000400*    off of the cart's control totals from BILLING-RUN to the
000500*    summary block printed by RECEIPT-PRINT.
000600*-----------------------------------------------------------------
000700 SELECT CART-TOTALS-FILE ASSIGN TO "CARTTOTL"
000800     ORGANIZATION IS LINE SEQUENTIAL.
