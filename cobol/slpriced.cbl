000100*-----------------------------------------------------------------
000200*    SLPRICED.CBL
000300*    FILE-CONTROL entry for CART-PRICED-FILE, the staging file
000400*    BILLING-RUN writes one priced line to for every surviving
000500*    cart line, and RECEIPT-PRINT sorts and reads back.
000600*-----------------------------------------------------------------
000700 SELECT CART-PRICED-FILE ASSIGN TO "CARTPRCD"
000800     ORGANIZATION IS LINE SEQUENTIAL.
