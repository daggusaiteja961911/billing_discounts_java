000100*-----------------------------------------------------------------
000200*    SLPROD.CBL
000300*    FILE-CONTROL entry for the PRODUCT-FILE (catalog extract).
000400*-----------------------------------------------------------------
000500 SELECT PRODUCT-FILE ASSIGN TO "PRODFILE"
000600     ORGANIZATION IS LINE SEQUENTIAL.
